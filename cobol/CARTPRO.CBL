000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CARTPRO.
000400 AUTHOR. R CHIRINOS.
000500 INSTALLATION. RETAIL SYSTEMS - BATCH.
000600 DATE-WRITTEN. 14-MAR-88.
000700 DATE-COMPILED. 14-MAR-88.
000800 SECURITY. NONE.
000900*================================================================*
001000* CARTPRO  --  SHOPPING CART PRICING, GST TAX AND SHIPPING RUN  *
001100* READS THE SORTED CART LINE-ITEM FILE, PRICES AND TAXES EACH   *
001200* CUSTOMER'S CART ON THE CUSTOMER-ID CONTROL BREAK, APPLIES ANY *
001300* SHIPPING REQUEST ON FILE FOR THAT CUSTOMER, WRITES ONE CART   *
001400* SUMMARY RECORD PER CUSTOMER, AND PRINTS THE RUN TOTALS.       *
001500*================================================================*
001600* MAINTENANCE LOG                                                *
001700*   14-MAR-88  RCH  ORIGINAL PROGRAM FOR THE CART PRICING RUN.   *
001800*                   GST SLAB TABLE HARD-CODED PER TAX BULLETIN   *
001900*                   87-4.                                        *
002000*   02-SEP-88  RCH  CORRECTED 200-CLASSIFY-GST-SLAB - PROCESSED  *
002100*                   FOOD WAS FALLING THROUGH TO THE DEFAULT SLAB *
002200*                   INSTEAD OF GST12.                             *
002300*   19-JAN-90  RCH  ADDED THE SHIP-REQUEST TABLE AND THE         *
002400*                   420-APPLY-SHIPPING PARAGRAPH. PRIOR TO THIS  *
002500*                   SHIPPING WAS A MANUAL JOURNAL ENTRY.         *
002600*   05-AUG-90  RCH  CART REJECT HANDLING - BLANK CUSTOMER ID NO  *
002700*                   LONGER ABENDS THE RUN, NOW WRITES A REJECTED *
002800*                   SUMMARY AND KEEPS GOING. REQUEST #1142.      *
002900*   11-JUL-94  DMS  WS-SHIP-MAX RAISED FROM 500 TO 2000 - DAILY  *
003000*                   BATCH WINDOW HAD STARTED OVERFLOWING THE     *
003100*                   TABLE ON PROMOTION DAYS.                     *
003200*   09-NOV-98  SGK  Y2K REVIEW OF CARTPRO AND ITS COPYBOOKS.     *
003300*                   NO WINDOWED DATE FIELDS FOUND. WS-RUN-DATE   *
003400*                   ALREADY CARRIES A FOUR-DIGIT YEAR. SIGNED    *
003500*                   OFF FOR CENTURY ROLLOVER, NO CHANGE MADE.    *
003600*   17-FEB-01  PNR  ADDED CS-CURRENCY TO THE SUMMARY RECORD AND  *
003700*                   THE DETAIL LINE PER TREASURY REQUEST #4417.  *
003800*   23-OCT-03  PNR  RATE TABLE REBUILT FOR THE FOUR-SLAB GST     *
003900*                   REFORM (5/12/18/28) REPLACING THE OLD THREE  *
004000*                   SLAB SCHEDULE. SEE TAX BULLETIN 03-11.       *
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PRICE-DIGITS IS "0123456789"
004900     UPSI-0 ON STATUS IS RERUN-REQUESTED
005000            OFF STATUS IS NORMAL-RUN.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CART-IN    ASSIGN   TO CARTIN
005400        ORGANIZATION IS LINE SEQUENTIAL
005500        FILE STATUS  IS  FS-STAT-CART-IN.
005600*
005700     SELECT SHIP-IN    ASSIGN   TO SHIPIN
005800        ORGANIZATION IS LINE SEQUENTIAL
005900        FILE STATUS  IS  FS-STAT-SHIP-IN.
006000*
006100     SELECT CART-OUT   ASSIGN   TO CARTOUT
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS  IS  FS-STAT-CART-OUT.
006400*
006500     SELECT RPT-OUT    ASSIGN   TO RPTOUT
006600        ORGANIZATION IS LINE SEQUENTIAL
006700        FILE STATUS  IS  FS-STAT-RPT-OUT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CART-IN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 129 CHARACTERS
007400     DATA RECORD IS CART-IN-REC.
007500 01  CART-IN-REC                      PIC X(129).
007600 FD  SHIP-IN
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 39 CHARACTERS
008000     DATA RECORD IS SHIP-IN-REC.
008100 01  SHIP-IN-REC                      PIC X(39).
008200 FD  CART-OUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 90 CHARACTERS
008600     DATA RECORD IS CART-OUT-REC.
008700 01  CART-OUT-REC                     PIC X(90).
008800 FD  RPT-OUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     DATA RECORD IS RPT-OUT-REC.
009300 01  RPT-OUT-REC                      PIC X(132).
009400*
009500 WORKING-STORAGE SECTION.
009600*----------------------------------------------------------------*
009700* FILE STATUS CODES                                               *
009800*----------------------------------------------------------------*
009900 01  FILE-STATUS-CODES.
010000     05  FS-STAT-CART-IN             PIC X(02).
010100         88  CART-IN-OK                  VALUE '00'.
010200         88  CART-IN-EOF                 VALUE '10'.
010300     05  FS-STAT-SHIP-IN              PIC X(02).
010400         88  SHIP-IN-OK                  VALUE '00'.
010500         88  SHIP-IN-EOF                 VALUE '10'.
010600     05  FS-STAT-CART-OUT             PIC X(02).
010700         88  CART-OUT-OK                 VALUE '00'.
010800     05  FS-STAT-RPT-OUT              PIC X(02).
010900         88  RPT-OUT-OK                  VALUE '00'.
011000*----------------------------------------------------------------*
011100* SWITCHES                                                        *
011200*----------------------------------------------------------------*
011300 01  SW-SWITCH-VARS.
011400     05  SW-CART-EOF                  PIC X VALUE 'N'.
011500         88  CART-EOF                     VALUE 'Y'.
011600     05  SW-CART-HAS-LINES            PIC X VALUE 'N'.
011700         88  CART-HAS-LINES               VALUE 'Y'.
011800     05  SW-CART-REJECTED             PIC X VALUE 'N'.
011900         88  CART-REJECTED                VALUE 'Y'.
012000     05  SW-SHIP-VALID                PIC X VALUE 'N'.
012100         88  SHIP-REQUEST-VALID            VALUE 'Y'.
012200*
012300*    CART LINE-ITEM, AS READ - SEE CARTREC COPYBOOK
012400     COPY CARTREC.
012500*
012600*    CART SUMMARY, BUILT UP ACROSS A CART'S LINES THEN WRITTEN - *
012700*    SEE CARTSUM COPYBOOK
012800     COPY CARTSUM.
012900*
013000*    CURRENT SHIPPING REQUEST, AS READ AT HOUSEKEEPING TIME - SEE*
013100*    SHIPREC COPYBOOK
013200     COPY SHIPREC.
013300*----------------------------------------------------------------*
013400* GST CATEGORY TABLE  -  MAPS A PRODUCT CATEGORY TO A GST SLAB   *
013500* PER TAX BULLETIN 03-11.  KEPT IN ASCENDING CL-CATEGORY ORDER   *
013600* SO 200-CLASSIFY-GST-SLAB CAN SEARCH ALL AGAINST IT.            *
013700*----------------------------------------------------------------*
013800 01  WS-GST-CAT-VALUES.
013900     05  FILLER PIC X(20) VALUE 'APPLIANCES    GST18 '.
014000     05  FILLER PIC X(20) VALUE 'AUTOMOBILE    GST28 '.
014100     05  FILLER PIC X(20) VALUE 'CAR           GST28 '.
014200     05  FILLER PIC X(20) VALUE 'ELECTRONICS   GST18 '.
014300     05  FILLER PIC X(20) VALUE 'FASHION       GST18 '.
014400     05  FILLER PIC X(20) VALUE 'FOOD          GST5  '.
014500     05  FILLER PIC X(20) VALUE 'GENERAL       GST18 '.
014600     05  FILLER PIC X(20) VALUE 'GROCERY       GST5  '.
014700     05  FILLER PIC X(20) VALUE 'LUXURY        GST28 '.
014800     05  FILLER PIC X(20) VALUE 'MEDICAL       GST5  '.
014900     05  FILLER PIC X(20) VALUE 'MEDICINE      GST5  '.
015000     05  FILLER PIC X(20) VALUE 'MOBILES       GST18 '.
015100     05  FILLER PIC X(20) VALUE 'PREMIUM       GST28 '.
015200     05  FILLER PIC X(20) VALUE 'PROCESSED-FOODGST12 '.
015300     05  FILLER PIC X(20) VALUE 'SERVICE       GST12 '.
015400     05  FILLER PIC X(20) VALUE 'SHOES         GST18 '.
015500     05  FILLER PIC X(20) VALUE 'TOBACCO       GST28 '.
015600     05  FILLER PIC X(20) VALUE 'TOYS          GST18 '.
015700 01  WS-GST-CAT-TABLE REDEFINES WS-GST-CAT-VALUES.
015800     05  WS-GST-CAT-ENTRY OCCURS 18 TIMES
015900            ASCENDING KEY IS WS-GST-CAT-CODE
016000            INDEXED BY GST-IDX.
016100         10  WS-GST-CAT-CODE          PIC X(14).
016200         10  WS-GST-CAT-SLAB          PIC X(06).
016300*----------------------------------------------------------------*
016400* SHIPPING REQUEST TABLE  -  LOADED WHOLE FROM SHIP-IN AT         *
016500* 000-HOUSEKEEPING, SEARCHED AT EACH CUSTOMER BREAK.  SIZED FOR  *
016600* THE DAILY BATCH WINDOW - SEE MAINTENANCE LOG 11-JUL-94.        *
016700*----------------------------------------------------------------*
016800 01  WS-SHIP-TABLE.
016900     05  WS-SHIP-ENTRY OCCURS 2000 TIMES
017000            INDEXED BY SHIP-IDX.
017100         10  WS-SHIP-CUSTOMER-ID      PIC X(20).
017200         10  WS-SHIP-METHOD           PIC X(10).
017300         10  WS-SHIP-COST             PIC S9(05)V99.
017400         10  WS-SHIP-MATCHED          PIC X.
017500             88  WS-SHIP-IS-MATCHED       VALUE 'Y'.
017600 77  WS-SHIP-MAX                      PIC S9(04) COMP VALUE 2000.
017700 77  WS-SHIP-COUNT                    PIC S9(04) COMP VALUE 0.
017800*----------------------------------------------------------------*
017900* PER-LINE WORK FIELDS                                            *
018000*----------------------------------------------------------------*
018100 01  WS-LINE-CALC.
018200     05  WS-LINE-SUBTOTAL             PIC S9(11)V99 COMP-3.
018300     05  WS-LINE-GST-SLAB             PIC X(06).
018400     05  WS-LINE-GST-RATE             PIC S9(03) COMP.
018500     05  WS-LINE-GST-AMOUNT           PIC S9(09)V9999 COMP-3.
018600*----------------------------------------------------------------*
018700* PER-CART ACCUMULATORS - RESET AT EACH CONTROL BREAK             *
018800*----------------------------------------------------------------*
018900 01  WS-CART-ACCUM.
019000     05  WS-BREAK-CUSTOMER-ID         PIC X(20).
019100     05  WS-CART-CURRENCY             PIC X(03).
019200     05  WS-CART-ITEM-COUNT           PIC S9(05) COMP.
019300     05  WS-CART-SUBTOTAL             PIC S9(11)V99 COMP-3.
019400     05  WS-CART-TAX-ACCUM            PIC S9(09)V9999 COMP-3.
019500*----------------------------------------------------------------*
019600* RUN CONTROL TOTALS - ACCUMULATED ACROSS THE WHOLE RUN           *
019700*----------------------------------------------------------------*
019800 01  WS-RUN-TOTALS.
019900     05  WS-LINES-PROCESSED           PIC S9(07) COMP VALUE 0.
020000     05  WS-LINES-REJECTED            PIC S9(07) COMP VALUE 0.
020100     05  WS-CARTS-PROCESSED           PIC S9(05) COMP VALUE 0.
020200     05  WS-CARTS-REJECTED            PIC S9(05) COMP VALUE 0.
020300     05  WS-RUN-SUBTOTAL              PIC S9(11)V99 COMP-3 VALUE 0.
020400     05  WS-RUN-TAX                   PIC S9(11)V99 COMP-3 VALUE 0.
020500     05  WS-RUN-GRAND-TOTAL           PIC S9(11)V99 COMP-3 VALUE 0.
020600*----------------------------------------------------------------*
020700* DATE AND PAGING WORK AREA                                       *
020800*----------------------------------------------------------------*
020900 01  WS-RUN-DATE-FLD.
021000     05  WS-RUN-DATE                  PIC 9(08).
021100     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
021200         10  WS-RUN-YEAR              PIC 9(04).
021300         10  WS-RUN-MONTH             PIC 9(02).
021400         10  WS-RUN-DAY               PIC 9(02).
021500 77  WS-NUM-LINES                     PIC S9(05) COMP VALUE 61.
021600 77  WS-PAGE-COUNT                    PIC S9(05) COMP VALUE 0.
021700*----------------------------------------------------------------*
021800* REPORT LAYOUT                                                   *
021900*----------------------------------------------------------------*
022000 01  WS-REPORT-LINES.
022100     02  HEADER-01.
022200         05  FILLER                   PIC X VALUE SPACE.
022300         05  FILLER                   PIC X(09) VALUE 'CARTPRO -'.
022400         05  FILLER                   PIC X(40)
022500             VALUE ' SHOPPING CART PRICING/GST/SHIP RUN'.
022600         05  FILLER                   PIC X(14) VALUE SPACES.
022700         05  FILLER                   PIC X(05) VALUE 'DATE:'.
022800         05  H01-MONTH                PIC 99.
022900         05  FILLER                   PIC X VALUE '/'.
023000         05  H01-DAY                  PIC 99.
023100         05  FILLER                   PIC X VALUE '/'.
023200         05  H01-YEAR                 PIC 9999.
023300         05  FILLER                   PIC X(04) VALUE SPACES.
023400         05  FILLER                   PIC X(05) VALUE 'PAGE:'.
023500         05  H01-PAGE                 PIC ZZ9.
023600     02  HEADER-02.
023700         05  FILLER                   PIC X(132) VALUE SPACES.
023800     02  HEADER-03.
023900         05  FILLER                   PIC X VALUE SPACE.
024000         05  FILLER                   PIC X(20) VALUE 'CUSTOMER-ID'.
024100         05  FILLER                   PIC X(08) VALUE 'ITEMS'.
024200         05  FILLER                   PIC X(16) VALUE 'SUBTOTAL'.
024300         05  FILLER                   PIC X(16) VALUE 'TAX'.
024400         05  FILLER                   PIC X(14) VALUE 'SHIPPING'.
024500         05  FILLER                   PIC X(16) VALUE 'GRAND-TOTAL'.
024600         05  FILLER                   PIC X(08) VALUE 'STATUS'.
024700     02  HEADER-04.
024800         05  FILLER                   PIC X VALUE SPACE.
024900         05  FILLER                   PIC X(98) VALUE ALL '-'.
025000     02  DETAIL-01.
025100         05  FILLER                   PIC X VALUE SPACE.
025200         05  DET-CUSTOMER-ID          PIC X(20).
025300         05  FILLER                   PIC X VALUE SPACE.
025400         05  DET-ITEM-COUNT           PIC ZZ9.
025500         05  FILLER                   PIC X(04) VALUE SPACES.
025600         05  DET-SUBTOTAL             PIC ZZZ,ZZZ,ZZ9.99.
025700         05  FILLER                   PIC X(02) VALUE SPACES.
025800         05  DET-TAX                  PIC ZZZ,ZZZ,ZZ9.99.
025900         05  FILLER                   PIC X(02) VALUE SPACES.
026000         05  DET-SHIPPING             PIC Z,ZZ9.99.
026100         05  FILLER                   PIC X(02) VALUE SPACES.
026200         05  DET-GRAND-TOTAL          PIC ZZZ,ZZZ,ZZ9.99.
026300         05  FILLER                   PIC X(02) VALUE SPACES.
026400         05  DET-STATUS               PIC X(08).
026500     02  FOOTER-01.
026600         05  FILLER                   PIC X VALUE SPACE.
026700         05  FILLER                   PIC X(98) VALUE ALL '-'.
026800     02  FOOTER-02.
026900         05  FILLER                   PIC X VALUE SPACE.
027000         05  FILLER                   PIC X(24)
027100             VALUE 'CARTS PROCESSED       :'.
027200         05  FOOT-CARTS-PROC          PIC ZZZ,ZZ9.
027300     02  FOOTER-03.
027400         05  FILLER                   PIC X VALUE SPACE.
027500         05  FILLER                   PIC X(24)
027600             VALUE 'CARTS REJECTED        :'.
027700         05  FOOT-CARTS-REJ           PIC ZZZ,ZZ9.
027800     02  FOOTER-04.
027900         05  FILLER                   PIC X VALUE SPACE.
028000         05  FILLER                   PIC X(24)
028100             VALUE 'LINES PROCESSED       :'.
028200         05  FOOT-LINES-PROC          PIC ZZZ,ZZ9.
028300     02  FOOTER-05.
028400         05  FILLER                   PIC X VALUE SPACE.
028500         05  FILLER                   PIC X(24)
028600             VALUE 'LINES REJECTED        :'.
028700         05  FOOT-LINES-REJ           PIC ZZZ,ZZ9.
028800     02  FOOTER-06.
028900         05  FILLER                   PIC X VALUE SPACE.
029000         05  FILLER                   PIC X(24)
029100             VALUE 'RUN SUBTOTAL          :'.
029200         05  FOOT-SUBTOTAL            PIC ZZZ,ZZZ,ZZ9.99.
029300     02  FOOTER-07.
029400         05  FILLER                   PIC X VALUE SPACE.
029500         05  FILLER                   PIC X(24)
029600             VALUE 'RUN TAX AMOUNT        :'.
029700         05  FOOT-TAX                 PIC ZZZ,ZZZ,ZZ9.99.
029800     02  FOOTER-08.
029900         05  FILLER                   PIC X VALUE SPACE.
030000         05  FILLER                   PIC X(24)
030100             VALUE 'RUN GRAND TOTAL       :'.
030200         05  FOOT-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99.
030300*
030400 PROCEDURE DIVISION.
030500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030600     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL CART-EOF.
030700     IF CART-HAS-LINES
030800        PERFORM 400-CART-BREAK THRU 400-EXIT
030900     END-IF
031000     PERFORM 900-CLEANUP THRU 900-EXIT.
031100     MOVE +0 TO RETURN-CODE.
031200     GOBACK.
031300*
031400*----------------------------------------------------------------*
031500* 000-HOUSEKEEPING - OPEN FILES, LOAD THE SHIP-REQUEST TABLE,    *
031600* PRIME THE CART-IN READ                                         *
031700*----------------------------------------------------------------*
031800 000-HOUSEKEEPING.
031900     ACCEPT  WS-RUN-DATE FROM DATE YYYYMMDD.
032000     IF RERUN-REQUESTED
032100        DISPLAY 'CARTPRO - UPSI-0 ON, OPERATIONS REQUESTED A RERUN'
032200     ELSE
032300        DISPLAY 'CARTPRO - NORMAL-RUN, UPSI-0 OFF'
032400     END-IF.
032500     OPEN INPUT  CART-IN
032600                 SHIP-IN.
032700     OPEN OUTPUT CART-OUT
032800                 RPT-OUT.
032900     IF NOT CART-IN-OK
033000        DISPLAY 'CARTPRO - ERROR OPENING CART-IN ' FS-STAT-CART-IN
033100        GO TO 900-EXIT
033200     END-IF
033300     SET SHIP-IDX TO 1.
033400     PERFORM 010-LOAD-SHIP-TABLE THRU 010-EXIT
033500        UNTIL SHIP-IDX > WS-SHIP-MAX OR SHIP-IN-EOF.
033600     MOVE SPACES TO WS-BREAK-CUSTOMER-ID.
033700     PERFORM 450-RESET-CART-ACCUMULATORS THRU 450-EXIT.
033800     PERFORM 490-READ-CART-LINE THRU 490-EXIT.
033900 000-EXIT.
034000     EXIT.
034100*
034200*----------------------------------------------------------------*
034300* 010-LOAD-SHIP-TABLE - ONE SHIP-IN RECORD PER CALL               *
034400*----------------------------------------------------------------*
034500 010-LOAD-SHIP-TABLE.
034600     READ SHIP-IN INTO SHIP-REQUEST-WS
034700        AT END
034800           SET SHIP-IN-EOF TO TRUE
034900        NOT AT END
035000           PERFORM 500-VALIDATE-SHIP-REQUEST THRU 500-EXIT
035100           IF SHIP-REQUEST-VALID
035200              MOVE SR-CUSTOMER-ID     TO
035300                      WS-SHIP-CUSTOMER-ID (SHIP-IDX)
035400              MOVE SR-SHIPPING-METHOD TO
035500                      WS-SHIP-METHOD   (SHIP-IDX)
035600              MOVE SR-SHIPPING-COST   TO
035700                      WS-SHIP-COST     (SHIP-IDX)
035800              MOVE 'N'                TO
035900                      WS-SHIP-MATCHED  (SHIP-IDX)
036000              ADD 1 TO WS-SHIP-COUNT
036100           END-IF
036200           ADD 1 TO SHIP-IDX
036300     END-READ.
036400 010-EXIT.
036500     EXIT.
036600*
036700*----------------------------------------------------------------*
036800* 100-MAINLINE - ONE PASS PER CART LINE, DETECTING THE CUSTOMER  *
036900* CONTROL BREAK                                                  *
037000*----------------------------------------------------------------*
037100 100-MAINLINE.
037200     IF CL-CUSTOMER-ID NOT = WS-BREAK-CUSTOMER-ID
037300        IF CART-HAS-LINES
037400           PERFORM 400-CART-BREAK THRU 400-EXIT
037500        END-IF
037600        MOVE CL-CUSTOMER-ID TO WS-BREAK-CUSTOMER-ID
037700     END-IF
037800     ADD 1 TO WS-LINES-PROCESSED.
037900     SET CART-HAS-LINES TO TRUE.
038000     PERFORM 110-VALIDATE-CART-KEY THRU 110-EXIT.
038100     PERFORM 120-PRICE-LINE THRU 120-EXIT.
038200     PERFORM 200-CLASSIFY-GST-SLAB THRU 200-EXIT.
038300     PERFORM 300-CALC-LINE-TAX THRU 300-EXIT.
038400     PERFORM 490-READ-CART-LINE THRU 490-EXIT.
038500 100-EXIT.
038600     EXIT.
038700*
038800*----------------------------------------------------------------*
038900* 110-VALIDATE-CART-KEY - A BLANK CUSTOMER ID REJECTS THE WHOLE  *
039000* CART, PER REQUEST #1142 (SEE MAINTENANCE LOG, 05-AUG-90).  THE *
039100* UNIT-PRICE FIELD IS ALSO EYEBALLED FOR GARBLED DIGITS, THE WAY *
039200* OLD CONVERSION FEEDS USED TO COME IN FROM THE WAREHOUSE.       *
039300*----------------------------------------------------------------*
039400 110-VALIDATE-CART-KEY.
039500     IF CL-CUSTOMER-ID = SPACES
039600        SET CART-REJECTED TO TRUE
039700        ADD 1 TO WS-LINES-REJECTED
039800        DISPLAY 'CARTPRO - LINE REJECTED, CUSTOMER ID BLANK'
039900     END-IF.
040000     IF CL-UNIT-PRICE-X IS NOT PRICE-DIGITS
040100        DISPLAY 'CARTPRO - WARNING, UNIT PRICE NOT NUMERIC '
040200                CL-PRODUCT-ID
040300     END-IF.
040400 110-EXIT.
040500     EXIT.
040600*
040700*----------------------------------------------------------------*
040800* 120-PRICE-LINE - EXTEND THE LINE AND ROLL IT INTO THE CART     *
040900* ACCUMULATORS.  EXACT FIXED-POINT, NO ROUNDING NEEDED HERE.     *
041000*----------------------------------------------------------------*
041100 120-PRICE-LINE.
041200     COMPUTE WS-LINE-SUBTOTAL = CL-UNIT-PRICE * CL-QUANTITY.
041300     MOVE CL-CURRENCY        TO WS-CART-CURRENCY.
041400     ADD 1               TO WS-CART-ITEM-COUNT.
041500     ADD WS-LINE-SUBTOTAL TO WS-CART-SUBTOTAL.
041600 120-EXIT.
041700     EXIT.
041800*
041900*----------------------------------------------------------------*
042000* 200-CLASSIFY-GST-SLAB - AN EXPLICIT GST-CATEGORY ON THE LINE   *
042100* WINS, OTHERWISE SEARCH THE CATEGORY TABLE; UNKNOWN/BLANK       *
042200* CATEGORIES DEFAULT TO GST18 PER TAX BULLETIN 03-11             *
042300*----------------------------------------------------------------*
042400 200-CLASSIFY-GST-SLAB.
042500     IF CL-GST-CATEGORY NOT = SPACES
042600        MOVE CL-GST-CATEGORY TO WS-LINE-GST-SLAB
042700     ELSE
042800        SET GST-IDX TO 1
042900        SEARCH ALL WS-GST-CAT-ENTRY
043000           AT END
043100              MOVE 'GST18 ' TO WS-LINE-GST-SLAB
043200           WHEN WS-GST-CAT-CODE (GST-IDX) = CL-CATEGORY
043300              MOVE WS-GST-CAT-SLAB (GST-IDX) TO WS-LINE-GST-SLAB
043400        END-SEARCH
043500     END-IF.
043600     PERFORM 210-RESOLVE-GST-RATE THRU 210-EXIT.
043700 200-EXIT.
043800     EXIT.
043900*
044000 210-RESOLVE-GST-RATE.
044100     EVALUATE WS-LINE-GST-SLAB
044200        WHEN 'EXEMPT'
044300           MOVE 0  TO WS-LINE-GST-RATE
044400        WHEN 'GST5  '
044500           MOVE 5  TO WS-LINE-GST-RATE
044600        WHEN 'GST12 '
044700           MOVE 12 TO WS-LINE-GST-RATE
044800        WHEN 'GST28 '
044900           MOVE 28 TO WS-LINE-GST-RATE
045000        WHEN 'GST18 '
045100           MOVE 18 TO WS-LINE-GST-RATE
045200        WHEN OTHER
045300           MOVE 18 TO WS-LINE-GST-RATE
045400     END-EVALUATE.
045500 210-EXIT.
045600     EXIT.
045700*
045800*----------------------------------------------------------------*
045900* 300-CALC-LINE-TAX - LINE GST, CARRIED AT FOUR DECIMAL PLACES.  *
046000* CART-LEVEL ROUNDING HAPPENS ONCE, AT THE CUSTOMER BREAK.       *
046100*----------------------------------------------------------------*
046200 300-CALC-LINE-TAX.
046300     IF WS-LINE-GST-RATE NOT > 0
046400        MOVE 0 TO WS-LINE-GST-AMOUNT
046500     ELSE
046600        COMPUTE WS-LINE-GST-AMOUNT =
046700                WS-LINE-SUBTOTAL * WS-LINE-GST-RATE / 100
046800     END-IF.
046900     ADD WS-LINE-GST-AMOUNT TO WS-CART-TAX-ACCUM.
047000 300-EXIT.
047100     EXIT.
047200*
047300*----------------------------------------------------------------*
047400* 400-CART-BREAK - CLOSES OUT ONE CUSTOMER'S CART AT THE CONTROL *
047500* BREAK: ROUNDS THE TOTALS, APPLIES ANY SHIPPING ON FILE, WRITES *
047600* THE SUMMARY AND REPORT LINE, AND ROLLS UP THE RUN TOTALS       *
047700*----------------------------------------------------------------*
047800 400-CART-BREAK.
047900     PERFORM 410-ROUND-CART-TOTALS THRU 410-EXIT.
048000     PERFORM 420-APPLY-SHIPPING    THRU 420-EXIT.
048100     PERFORM 430-WRITE-SUMMARY     THRU 430-EXIT.
048200     PERFORM 440-ACCUM-RUN-TOTALS  THRU 440-EXIT.
048300     PERFORM 450-RESET-CART-ACCUMULATORS THRU 450-EXIT.
048400 400-EXIT.
048500     EXIT.
048600*
048700 410-ROUND-CART-TOTALS.
048800     MOVE WS-BREAK-CUSTOMER-ID TO CS-CUSTOMER-ID.
048900     MOVE WS-CART-ITEM-COUNT   TO CS-ITEM-COUNT.
049000     MOVE WS-CART-CURRENCY     TO CS-CURRENCY.
049100     MOVE SPACES               TO CS-SHIPPING-METHOD.
049200     MOVE 0                    TO CS-SHIPPING-COST.
049300     IF CART-REJECTED
049400        SET CS-STATUS-REJECTED TO TRUE
049500        MOVE 0 TO CS-SUBTOTAL CS-TAX-AMOUNT CS-GRAND-TOTAL
049600     ELSE
049700        SET CS-STATUS-OK TO TRUE
049800        COMPUTE CS-SUBTOTAL   ROUNDED = WS-CART-SUBTOTAL
049900        COMPUTE CS-TAX-AMOUNT ROUNDED = WS-CART-TAX-ACCUM
050000        COMPUTE CS-GRAND-TOTAL ROUNDED =
050100                CS-SUBTOTAL + CS-TAX-AMOUNT
050200     END-IF.
050300 410-EXIT.
050400     EXIT.
050500*
050600*----------------------------------------------------------------*
050700* 420-APPLY-SHIPPING - SEARCH THE SHIP-REQUEST TABLE FOR THIS    *
050800* CUSTOMER.  NO MATCH, OR NO REQUEST ON FILE AT ALL, LEAVES THE  *
050900* CART UNCHANGED - A SHIP REQUEST THAT NEVER FINDS ITS CART IS   *
051000* CAUGHT THE OTHER WAY ROUND, BY 900-CLEANUP, ONCE EVERY CART    *
051100* HAS COME THROUGH.                                               *
051200*----------------------------------------------------------------*
051300 420-APPLY-SHIPPING.
051400     IF CS-STATUS-OK AND WS-SHIP-COUNT > 0
051500        SET SHIP-IDX TO 1
051600        SEARCH WS-SHIP-ENTRY
051700           AT END
051800              CONTINUE
051900           WHEN WS-SHIP-CUSTOMER-ID (SHIP-IDX) = CS-CUSTOMER-ID
052000              AND NOT WS-SHIP-IS-MATCHED (SHIP-IDX)
052100              MOVE WS-SHIP-METHOD (SHIP-IDX) TO CS-SHIPPING-METHOD
052200              MOVE WS-SHIP-COST   (SHIP-IDX) TO CS-SHIPPING-COST
052300              COMPUTE CS-GRAND-TOTAL ROUNDED =
052400                      CS-SUBTOTAL + CS-TAX-AMOUNT + CS-SHIPPING-COST
052500              SET WS-SHIP-IS-MATCHED (SHIP-IDX) TO TRUE
052600        END-SEARCH
052700     END-IF.
052800 420-EXIT.
052900     EXIT.
053000*
053100 430-WRITE-SUMMARY.
053200     WRITE CART-OUT-REC FROM CART-SUMMARY-WS.
053300     IF WS-NUM-LINES > 58
053400        PERFORM 431-WRITE-TITLES THRU 431-EXIT
053500     END-IF
053600     MOVE CS-CUSTOMER-ID   TO DET-CUSTOMER-ID.
053700     MOVE CS-ITEM-COUNT    TO DET-ITEM-COUNT.
053800     MOVE CS-SUBTOTAL      TO DET-SUBTOTAL.
053900     MOVE CS-TAX-AMOUNT    TO DET-TAX.
054000     MOVE CS-SHIPPING-COST TO DET-SHIPPING.
054100     MOVE CS-GRAND-TOTAL   TO DET-GRAND-TOTAL.
054200     MOVE CS-STATUS        TO DET-STATUS.
054300     WRITE RPT-OUT-REC FROM DETAIL-01.
054400     ADD 1 TO WS-NUM-LINES.
054500 430-EXIT.
054600     EXIT.
054700*
054800 431-WRITE-TITLES.
054900     ADD 1 TO WS-PAGE-COUNT.
055000     MOVE WS-RUN-MONTH  TO H01-MONTH.
055100     MOVE WS-RUN-DAY    TO H01-DAY.
055200     MOVE WS-RUN-YEAR   TO H01-YEAR.
055300     MOVE WS-PAGE-COUNT TO H01-PAGE.
055400     WRITE RPT-OUT-REC FROM HEADER-01 AFTER ADVANCING TOP-OF-FORM.
055500     WRITE RPT-OUT-REC FROM HEADER-02 AFTER ADVANCING 1.
055600     WRITE RPT-OUT-REC FROM HEADER-03 AFTER ADVANCING 1.
055700     WRITE RPT-OUT-REC FROM HEADER-04 AFTER ADVANCING 1.
055800     MOVE 5 TO WS-NUM-LINES.
055900 431-EXIT.
056000     EXIT.
056100*
056200 440-ACCUM-RUN-TOTALS.
056300     ADD 1 TO WS-CARTS-PROCESSED.
056400     IF CART-REJECTED
056500        ADD 1 TO WS-CARTS-REJECTED
056600     ELSE
056700        ADD CS-SUBTOTAL    TO WS-RUN-SUBTOTAL
056800        ADD CS-TAX-AMOUNT  TO WS-RUN-TAX
056900        ADD CS-GRAND-TOTAL TO WS-RUN-GRAND-TOTAL
057000     END-IF.
057100 440-EXIT.
057200     EXIT.
057300*
057400 450-RESET-CART-ACCUMULATORS.
057500     MOVE 0      TO WS-CART-ITEM-COUNT.
057600     MOVE 0      TO WS-CART-SUBTOTAL.
057700     MOVE 0      TO WS-CART-TAX-ACCUM.
057800     MOVE SPACES TO WS-CART-CURRENCY.
057900     SET  CART-HAS-LINES TO FALSE.
058000     MOVE 'N'    TO SW-CART-REJECTED.
058100 450-EXIT.
058200     EXIT.
058300*
058400*----------------------------------------------------------------*
058500* 490-READ-CART-LINE                                              *
058600*----------------------------------------------------------------*
058700 490-READ-CART-LINE.
058800     READ CART-IN INTO CART-LINE-WS
058900        AT END
059000           SET CART-EOF TO TRUE
059100     END-READ.
059200 490-EXIT.
059300     EXIT.
059400*
059500*----------------------------------------------------------------*
059600* 500-VALIDATE-SHIP-REQUEST - CUSTOMER ID, THEN METHOD, THEN     *
059700* COST ARE CHECKED IN THAT ORDER - FIRST FAILURE REJECTS THE     *
059800* REQUEST.  A REQUEST WHOSE CART NEVER TURNS UP IS CAUGHT LATER, *
059900* AT 420-APPLY-SHIPPING, SINCE THE CART FILE HAS NOT EVEN BEEN   *
060000* OPENED YET WHEN THIS TABLE IS BUILT.                           *
060100*----------------------------------------------------------------*
060200 500-VALIDATE-SHIP-REQUEST.
060300     MOVE 'N' TO SW-SHIP-VALID.
060400     IF SR-CUSTOMER-ID = SPACES
060500        DISPLAY 'CARTPRO - SHIP REQ REJECTED, CUSTOMER ID REQUIRED'
060600     ELSE IF SR-SHIPPING-METHOD = SPACES
060700        DISPLAY 'CARTPRO - SHIP REQ REJECTED, METHOD REQUIRED '
060800                SR-CUSTOMER-ID
060900     ELSE IF SR-SHIPPING-COST < 0
061000        DISPLAY 'CARTPRO - SHIP REQ REJECTED, COST NEGATIVE    '
061100                SR-CUSTOMER-ID
061200     ELSE
061300        SET SHIP-REQUEST-VALID TO TRUE
061400     END-IF.
061500 500-EXIT.
061600     EXIT.
061700*
061800*----------------------------------------------------------------*
061900* 900-CLEANUP - PRINT THE FINAL CONTROL TOTALS, FLAG ANY VALID   *
062000* SHIP REQUEST THAT NEVER MATCHED A CART ON THIS RUN, AND CLOSE  *
062100* THE FILES                                                       *
062200*----------------------------------------------------------------*
062300 900-CLEANUP.
062400     IF WS-PAGE-COUNT = 0
062500        PERFORM 431-WRITE-TITLES THRU 431-EXIT
062600     END-IF
062700     MOVE WS-CARTS-PROCESSED TO FOOT-CARTS-PROC.
062800     MOVE WS-CARTS-REJECTED  TO FOOT-CARTS-REJ.
062900     MOVE WS-LINES-PROCESSED TO FOOT-LINES-PROC.
063000     MOVE WS-LINES-REJECTED  TO FOOT-LINES-REJ.
063100     MOVE WS-RUN-SUBTOTAL    TO FOOT-SUBTOTAL.
063200     MOVE WS-RUN-TAX         TO FOOT-TAX.
063300     MOVE WS-RUN-GRAND-TOTAL TO FOOT-GRAND-TOTAL.
063400     WRITE RPT-OUT-REC FROM FOOTER-01.
063500     WRITE RPT-OUT-REC FROM FOOTER-02.
063600     WRITE RPT-OUT-REC FROM FOOTER-03.
063700     WRITE RPT-OUT-REC FROM FOOTER-04.
063800     WRITE RPT-OUT-REC FROM FOOTER-05.
063900     WRITE RPT-OUT-REC FROM FOOTER-06.
064000     WRITE RPT-OUT-REC FROM FOOTER-07.
064100     WRITE RPT-OUT-REC FROM FOOTER-08.
064200     IF WS-SHIP-COUNT > 0
064300        SET SHIP-IDX TO 1
064400        PERFORM 910-REPORT-UNMATCHED THRU 910-EXIT
064500           UNTIL SHIP-IDX > WS-SHIP-COUNT
064600     END-IF.
064700     DISPLAY 'CARTPRO - END OF RUN'.
064800     CLOSE CART-IN, SHIP-IN, CART-OUT, RPT-OUT.
064900 900-EXIT.
065000     EXIT.
065100*
065200*----------------------------------------------------------------*
065300* 910-REPORT-UNMATCHED - ONE SHIP-TABLE ENTRY PER CALL             *
065400*----------------------------------------------------------------*
065500 910-REPORT-UNMATCHED.
065600     IF NOT WS-SHIP-IS-MATCHED (SHIP-IDX)
065700        DISPLAY 'CARTPRO - SHIP REQ REJECTED, CART NOT FOUND '
065800                WS-SHIP-CUSTOMER-ID (SHIP-IDX)
065900     END-IF.
066000     ADD 1 TO SHIP-IDX.
066100 910-EXIT.
066200     EXIT.
