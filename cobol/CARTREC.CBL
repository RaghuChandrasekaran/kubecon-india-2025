000100*================================================================*
000200* CART-LINE-WS  --  SHOPPING CART LINE-ITEM RECORD               *
000300* ONE OCCURRENCE PER PRODUCT ORDERED BY A CUSTOMER.  A CUSTOMER'S*
000400* CART IS THE SET OF CONSECUTIVE LINES CARRYING THE SAME         *
000500* CL-CUSTOMER-ID (THE SORT/BREAK KEY ON THE INBOUND CART FILE).  *
000600*================================================================*
000700* MAINTENANCE                                                    *
000800*   14-MAR-88  RCH   ORIGINAL LAYOUT FOR CART PRICING RUN         *
000900*   22-JUN-91  RCH   ADDED CL-GST-CATEGORY OVERRIDE FIELD         *
001000*   09-NOV-98  SGK   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001100*                    NO CHANGES REQUIRED, SIGNED OFF              *
001200*================================================================*
001300 01  CART-LINE-WS.
001400*    CUSTOMER THE CART BELONGS TO.  THIS IS THE CONTROL-BREAK KEY*
001500*    USED BY CARTPRO TO DETECT WHERE ONE CUSTOMER'S CART ENDS AND*
001600*    THE NEXT ONE BEGINS.                                        *
001700     05  CL-CUSTOMER-ID              PIC X(20).
001800*    UNIQUE IDENTIFIER OF THE PRODUCT ON THIS LINE               *
001900     05  CL-PRODUCT-ID               PIC X(24).
002000     05  CL-SKU                      PIC X(16).
002100     05  CL-TITLE                    PIC X(30).
002200*    PRODUCT CATEGORY - DRIVES THE GST SLAB WHEN CL-GST-CATEGORY *
002300*    IS LEFT BLANK.  SEE 200-CLASSIFY-GST-SLAB IN CARTPRO.       *
002400     05  CL-CATEGORY                 PIC X(14).
002500*    EXPLICIT GST SLAB CODE.  BLANK MEANS "DERIVE IT FROM THE    *
002600*    CATEGORY ABOVE".  VALID CODES - EXEMPT GST5 GST12 GST18     *
002700*    GST28.                                                      *
002800     05  CL-GST-CATEGORY             PIC X(06).
002900     05  CL-QUANTITY                 PIC 9(05).
003000*    PRICE PER UNIT, TWO DECIMAL PLACES                          *
003100     05  CL-UNIT-PRICE               PIC 9(07)V99.
003200*    ALPHANUMERIC VIEW OF THE UNIT PRICE - USED ONLY BY THE      *
003300*    DIAGNOSTIC DISPLAY-LINE PARAGRAPHS WHEN TRACING A BAD LINE  *
003400     05  CL-UNIT-PRICE-X REDEFINES CL-UNIT-PRICE
003500                                      PIC X(09).
003600     05  CL-CURRENCY                 PIC X(03).
003700     05  FILLER                      PIC X(02).
