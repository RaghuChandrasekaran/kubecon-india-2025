000100*================================================================*
000200* CART-SUMMARY-WS  --  PRICED CART SUMMARY RECORD (ONE / CUSTOMER*
000300* WRITTEN BY CARTPRO AT EACH CUSTOMER CONTROL BREAK.  CARRIES THE*
000400* EXTENDED SUBTOTAL, THE ROUNDED GST AMOUNT, ANY SHIPPING APPLIED*
000500* BY THE SHIP-REQUEST PASS, AND THE FINAL GRAND TOTAL.           *
000600*================================================================*
000700* MAINTENANCE                                                    *
000800*   14-MAR-88  RCH   ORIGINAL LAYOUT                              *
000900*   05-AUG-90  RCH   ADDED CS-STATUS FOR REJECTED-CART CARTS      *
001000*   09-NOV-98  SGK   Y2K REVIEW - NO DATE FIELDS, NO CHANGE       *
001100*   17-FEB-01  PNR   ADDED CS-CURRENCY PER TREASURY REQUEST #4417 *
001200*================================================================*
001300 01  CART-SUMMARY-WS.
001400*    CUSTOMER KEY - MATCHES CL-CUSTOMER-ID ON THE INBOUND CART   *
001500*    FILE AND SR-CUSTOMER-ID ON THE SHIP-REQUEST FILE            *
001600     05  CS-CUSTOMER-ID              PIC X(20).
001700*    COUNT OF LINE ITEMS ROLLED INTO THIS CART                   *
001800     05  CS-ITEM-COUNT               PIC 9(05).
001900*    SUM OF UNIT-PRICE TIMES QUANTITY OVER THE CART'S LINES      *
002000     05  CS-SUBTOTAL                 PIC 9(09)V99.
002100*    GST, SUMMED ACROSS LINES AND ROUNDED HALF-UP AT THE CART    *
002200*    LEVEL - SEE 410-ROUND-CART-TOTALS                           *
002300     05  CS-TAX-AMOUNT               PIC 9(09)V99.
002400     05  CS-SHIPPING-METHOD          PIC X(10).
002500     05  CS-SHIPPING-COST            PIC 9(05)V99.
002600*    SUBTOTAL + TAX, PLUS SHIPPING WHEN A VALID SHIP REQUEST     *
002700*    WAS MATCHED TO THIS CUSTOMER                                *
002800     05  CS-GRAND-TOTAL              PIC 9(09)V99.
002900     05  CS-GRAND-TOTAL-X REDEFINES CS-GRAND-TOTAL
003000                                      PIC X(11).
003100     05  CS-CURRENCY                 PIC X(03).
003200*    OK OR REJECTED.  A CART IS REJECTED WHEN ITS CUSTOMER ID    *
003300*    CAME IN BLANK - SEE 110-VALIDATE-CART-KEY                   *
003400     05  CS-STATUS                   PIC X(08).
003500         88  CS-STATUS-OK                VALUE 'OK      '.
003600         88  CS-STATUS-REJECTED          VALUE 'REJECTED'.
003700     05  FILLER                      PIC X(04).
