000100*================================================================*
000200* SHIP-REQUEST-WS  --  SHIPPING METHOD / COST REQUEST RECORD     *
000300* AT MOST ONE PER CUSTOMER.  LOADED ENTIRE INTO THE WS-SHIP-TABLE*
000400* BY 000-HOUSEKEEPING BEFORE THE CART FILE IS READ, THEN SEARCHED*
000500* AT EACH CUSTOMER BREAK BY 420-APPLY-SHIPPING.                  *
000600*================================================================*
000700* MAINTENANCE                                                    *
000800*   05-AUG-90  RCH   ORIGINAL LAYOUT                              *
000900*   09-NOV-98  SGK   Y2K REVIEW - NO DATE FIELDS, NO CHANGE       *
001000*================================================================*
001100 01  SHIP-REQUEST-WS.
001200*    CART TO APPLY THIS SHIPPING METHOD/COST TO                  *
001300     05  SR-CUSTOMER-ID              PIC X(20).
001400*    MUST BE NON-BLANK - SEE 500-VALIDATE-SHIP-REQUEST            *
001500     05  SR-SHIPPING-METHOD          PIC X(10).
001600*    NEGATIVE VALUES ARE REJECTED BY 500-VALIDATE-SHIP-REQUEST.  *
001700*    SIGN CARRIED SEPARATE SO A REJECTED NEGATIVE CAN BE TRACED  *
001800*    ON THE DIAGNOSTIC DISPLAY LINE WITHOUT AN OVERPUNCH.        *
001900     05  SR-SHIPPING-COST            PIC S9(05)V99
002000                                      SIGN LEADING SEPARATE.
002100     05  FILLER                      PIC X(01).
